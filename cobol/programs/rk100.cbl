000010*****************************************************************
000020*                                                               *
000030*                 Deployment Risk Assessment                    *
000040*                   Batch Scoring And Report                    *
000050*          Rule-Based Fallback Scorer (No Model Training)       *
000060*                                                               *
000070*****************************************************************
000080*
000090 identification          division.
000100*================================
000110*
000120     program-id.         rk100.
000130*
000140*    Author.             J R Halvorsen.
000150*
000160*    Installation.       Halvorsen Data Services - Systems Group.
000170*
000180*    Date-Written.       04/06/1984.
000190*
000200*    Date-Compiled.
000210*
000220*    Security.           Copyright (C) 1984-2026 & later,
000230*                        Halvorsen Data Services.  All rights
000240*                        reserved.  Not to be reproduced without
000250*                        the written consent of the copyright
000260*                        holder.
000270*
000280*    Remarks.            Reads the nightly commit feed and the
000290*                        per-file complexity feed from the source
000300*                        control mirror, derives the engineering
000310*                        risk features, applies the house scoring
000320*                        formula, labels commits for the failure
000330*                        heuristics, writes the assessment and
000340*                        feature-extract files, and prints the
000350*                        management summary with a control break
000360*                        on repository.
000370*
000380*    Called modules.     None.
000390*
000400*    Files used.
000410*                        CMFILE.   Commit master feed - in.
000420*                        FCFILE.   Per-file complexity feed - in.
000430*                        ASFILE.   Assessment output - out.
000440*                        FXFILE.   Feature extract output - out.
000450*                        RKPRINT.  Summary report - out, 132 col.
000460*
000470*    Error messages used.
000480*                        RK001 - RK006.
000490*
000500* Changes:
000510* 04/06/84 jrh -         Written.  Ran against the punched
000520*                        change-control deck, one card per
000530*                        request, scored by the manual sheet.
000540* 11/02/86 jrh -    .01  Added the file-spread category - change
000550*                        requests touching many modules were
000560*                        slipping through as LOW under the old
000570*                        weighting.
000580* 19/11/98 jrh -    .02  Y2K SWEEP.  No 2-digit years held in this
000590*                        program or its copybooks - nothing to
000600*                        change, logged for the audit regardless.
000610* 02/04/15 rmt - 2.00    Re-platformed onto the Git commit mirror
000620*                        feed.  CM-SHA, repository, developer and
000630*                        issue fields added.  Old change-control
000640*                        deck format retired.  Histogram added.
000650* 14/08/19 ako - 2.01    Complexity roll-up (section 1000)
000660*                        rewritten to build a table off FCFILE
000670*                        instead of calling the retired CX810
000680*                        util.
000690* 11/02/20 ako - 2.02    Score breakdown fields split by name -
000700*                        easier to trace on a rejected assessment
000710*                        than a bare OCCURS 7 table.
000720* 21/09/23 ako - 2.03    Message and label-reasons fields widened.
000730* 14/10/25 rmt - 2.04    Confidence estimate added to the
000740*                        assessment, per revised scoring rules.
000750* 10/08/26 jdw - 2.05    Dropped a dead CLASS clause and wired the
000760*                        UPSI test switch through to SW-Testing
000770*                        (see 0000 and 2400).  U4 rollback/hotfix
000780*                        scans (2310/2320) now require a word
000790*                        boundary either side of the match - plain
000800*                        substring hits like "UNDOCUMENTED" were
000810*                        wrongly tripping AS-LABEL.
000820* 10/08/26 jdw - 2.06    Report heading literals "REPO NAME" and
000830*                        "AVG SCORE" widened - both were one byte
000840*                        short and printing truncated.  Message
000850*                        length (2110) now strips leading spaces
000860*                        as well as trailing, per the run-sheet.
000870*
000880*****************************************************************
000890*
000900 environment             division.
000910*================================
000920*
000930 configuration           section.
000940 source-computer.        HDS-3000.
000950 object-computer.        HDS-3000.
000960 special-names.
000970     upsi-0               on status is RK-Upsi-Test-On
000980                          off status is RK-Upsi-Test-Off.
000990*
001000 input-output            section.
001010 file-control.
001020*
001030     select   CM-File    assign to "CMFILE"
001040                          organization is sequential
001050                          status       is CM-Status.
001060*
001070     select   FC-File    assign to "FCFILE"
001080                          organization is sequential
001090                          status       is FC-Status.
001100*
001110     select   AS-File    assign to "ASFILE"
001120                          organization is sequential
001130                          status       is AS-Status.
001140*
001150     select   FX-File    assign to "FXFILE"
001160                          organization is sequential
001170                          status       is FX-Status.
001180*
001190     select   RK-Print-File assign to "RKPRINT"
001200                          organization is sequential
001210                          status       is PRT-Status.
001220*
001230 data                    division.
001240*================================
001250*
001260 file section.
001270*
001280 fd  CM-File.
001290     copy "wsrkcmr.cob".
001300*
001310 fd  FC-File.
001320     copy "wsrkfcx.cob".
001330*
001340 fd  AS-File.
001350     copy "wsrkasr.cob".
001360*
001370 fd  FX-File.
001380     copy "wsrkfex.cob".
001390*
001400 fd  RK-Print-File
001410     report is RK-Summary-Report.
001420*
001430 report section.
001440*****************
001450*
001460 RD  RK-Summary-Report
001470     control      final, WS-Ctl-Repo
001480     page limit   WS-Page-Lines
001490     heading      1
001500     first detail 4
001510     last detail  WS-Page-Lines.
001520*
001530 01  RK-Report-Heading   type page heading.
001540     03  line  1.
001550         05  col   1     pic x(34)   value
001560             "DEPLOYMENT RISK ASSESSMENT SUMMARY".
001570         05  col  50     pic x(4)    value "RUN ".
001580         05  col  54     pic x(10)   source WS-Date.
001590         05  col 124     pic x(5)    value "PAGE ".
001600         05  col 129     pic zz9     source Page-Counter.
001610     03  line  3.
001620         05  col   1     pic x(9)    value "REPO NAME".
001630         05  col  42     pic x(8)    value "COMMITS".
001640         05  col  55     pic x(9)    value "HI-RISK".
001650         05  col  67     pic x(9)    value "AVG SCORE".
001660         05  col  76     pic x(6)    value spaces.
001670*
001680 01  RK-Repo-Line        type control footing WS-Ctl-Repo.
001690     03  line  plus 1.
001700         05  col   1     pic x(40)   source WS-Ctl-Repo.
001710         05  col  42     pic zzzzz9  source WS-Repo-Commit-Cnt.
001720         05  col  55     pic zzzzz9  source WS-Repo-High-Cnt.
001730         05  col  67     pic zz9.9   source WS-Repo-Avg-Score.
001740         05  col  72     pic x(8)    value spaces.
001750*
001760 01  RK-Final-Totals     type control footing final line plus 2.
001770     03  line plus 0.
001780         05  col 1  pic x(26) value "TOTAL COMMITS ASSESSED   ".
001790         05  col 28 pic zzzzzz9 source WS-Rec-Cnt.
001800     03  line plus 1.
001810         05  col 1  pic x(26) value "TOTAL LABELED RISKY      ".
001820         05  col 28 pic zzzzzz9 source WS-Label-Risky-Cnt.
001830     03  line plus 1.
001840         05  col 1  pic x(26) value "AVERAGE RISK SCORE       ".
001850         05  col 28 pic zz9.9 source WS-Avg-Score.
001860     03  line  plus 2.
001870         05  col   1     pic x(6)    value "LOW".
001880         05  col  10     pic zzzzzz9 source WS-Low-Count.
001890         05  col  24     pic zz9.9   source WS-Low-Pct.
001900         05  col  30     pic x(1)    value "%".
001910     03  line  plus 1.
001920         05  col   1     pic x(6)    value "MEDIUM".
001930         05  col  10     pic zzzzzz9 source WS-Med-Count.
001940         05  col  24     pic zz9.9   source WS-Med-Pct.
001950         05  col  30     pic x(1)    value "%".
001960     03  line  plus 1.
001970         05  col   1     pic x(6)    value "HIGH".
001980         05  col  10     pic zzzzzz9 source WS-High-Count.
001990         05  col  24     pic zz9.9   source WS-High-Pct.
002000         05  col  30     pic x(1)    value "%".
002010         05  col  31     pic x(10)   value spaces.
002020*
002030 01  RK-Histogram-Detail type detail.
002040     03  line  plus 1.
002050         05  col   1     pic 99      source WS-Hist-Lo.
002060         05  col   3     pic x(1)    value "-".
002070         05  col   4     pic 99      source WS-Hist-Hi.
002080         05  col  10     pic zzzzzz9
002090                         source WS-Histogram (WS-Histogram-Idx).
002100         05  col  17     pic x(10)   value spaces.
002110*
002120 working-storage section.
002130*-----------------------
002140 77  Prog-Name               pic x(17) value "rk100 (2.06)".
002150*
002160 copy "wsrkmsg.cob".
002170 copy "wsrkdat.cob".
002180 copy "wsrktab.cob".
002190*
002200 01  WS-Switches.
002210     03  WS-CM-Eof-Sw        pic x      value "N".
002220         88  WS-CM-Eof                  value "Y".
002230     03  WS-FC-Eof-Sw        pic x      value "N".
002240         88  WS-FC-Eof                  value "Y".
002250     03  SW-Testing          pic 9      value zero.
002260         88  SW-Testing-On              value 1.
002270     03  filler              pic x(5)   value spaces.
002280*
002290 01  WS-Page-Lines           pic 9(3)   comp value 60.
002300*
002310 01  WS-Ctl-Repo             pic x(40)  value spaces.
002320 01  WS-Prev-Sha             pic x(40)  value spaces.
002330*
002340 01  WS-Upper-Msg            pic x(120).
002350 01  WS-Kw-Tally             pic 9(3)   comp.
002360 01  WS-Risky-Keyword-Count  pic 9(2)   comp.
002370 01  WS-Has-Risky-Keywords   pic 9.
002380 01  WS-Message-Length       pic 9(4)   comp.
002390 01  WS-Weekend-Flag         pic 9.
002400     88  WS-Is-Weekend                  value 1.
002410 01  WS-Scan-Ptr             pic 9(3)   comp.
002420 01  WS-Lead-Ptr             pic 9(3)   comp.
002430 01  WS-Last-Pos             pic 9(3)   comp.
002440 01  WS-Completeness-Cnt     pic 9      comp.
002450*
002460 01  WS-Feature-Work.
002470     03  WS-Total-Lines-Chg  pic 9(8)       comp.
002480     03  WS-Code-Churn-Ratio pic s9(4)v9(4) comp-3.
002490     03  WS-Risk-Density     pic s9(2)v9(6) comp-3.
002500     03  WS-Dev-Risk-Score   pic s9(4)v9(4) comp-3.
002510     03  filler              pic x(4)       value spaces.
002520*
002530 01  WS-Score-Work.
002540     03  WS-CC-Part          pic s9(3)v99   comp-3.
002550     03  WS-MI-Part          pic s9(3)v99   comp-3.
002560     03  WS-Raw-Total        pic s9(3)v99   comp-3.
002570     03  WS-Completeness     pic s9v99      comp-3.
002580     03  filler              pic x(4)       value spaces.
002590*
002600 01  WS-Spread-Work          pic s9(3)v99   comp-3.
002610 01  WS-Label-Reasons-Wrk    pic x(60)      value spaces.
002620*
002630*    U4 word-boundary phrase tables - REDEFINES of a literal
002640*    block, one entry per rollback/hotfix wording variant.
002650*    WS-xx-Len holds each phrase's true length so the scan
002660*    below doesn't match into the trailing pad.
002670*
002680 01  WS-RB-Phrase-Values.
002690     03  filler              pic x(14) value "REVERT        ".
002700     03  filler              pic x(14) value "ROLLBACK      ".
002710     03  filler              pic x(14) value "ROLL BACK     ".
002720     03  filler              pic x(14) value "ROLL-BACK     ".
002730     03  filler              pic x(14) value "UNDO          ".
002740     03  filler              pic x(14) value "BACKED OUT    ".
002750     03  filler              pic x(14) value "BACKED-OUT    ".
002760 01  WS-RB-Phrase-Table redefines WS-RB-Phrase-Values.
002770     03  WS-RB-Text          pic x(14) occurs 7 times.
002780 01  WS-RB-Len-Values.
002790     03  filler              pic 9(2)  value 06.
002800     03  filler              pic 9(2)  value 08.
002810     03  filler              pic 9(2)  value 09.
002820     03  filler              pic 9(2)  value 09.
002830     03  filler              pic 9(2)  value 04.
002840     03  filler              pic 9(2)  value 10.
002850     03  filler              pic 9(2)  value 10.
002860 01  WS-RB-Len-Table redefines WS-RB-Len-Values.
002870     03  WS-RB-Len           pic 9(2)  occurs 7 times.
002880 01  WS-RB-Sub               pic 9(2)       comp.
002890*
002900 01  WS-HF-Phrase-Values.
002910     03  filler              pic x(14) value "HOTFIX        ".
002920     03  filler              pic x(14) value "HOT FIX       ".
002930     03  filler              pic x(14) value "HOT-FIX       ".
002940     03  filler              pic x(14) value "EMERGENCY FIX ".
002950     03  filler              pic x(14) value "CRITICAL FIX  ".
002960     03  filler              pic x(14) value "URGENT FIX    ".
002970 01  WS-HF-Phrase-Table redefines WS-HF-Phrase-Values.
002980     03  WS-HF-Text          pic x(14) occurs 6 times.
002990 01  WS-HF-Len-Values.
003000     03  filler              pic 9(2)  value 06.
003010     03  filler              pic 9(2)  value 07.
003020     03  filler              pic 9(2)  value 07.
003030     03  filler              pic 9(2)  value 13.
003040     03  filler              pic 9(2)  value 12.
003050     03  filler              pic 9(2)  value 10.
003060 01  WS-HF-Len-Table redefines WS-HF-Len-Values.
003070     03  WS-HF-Len           pic 9(2)  occurs 6 times.
003080 01  WS-HF-Sub               pic 9(2)       comp.
003090*
003100 01  WS-Bnd-Phrase            pic x(14).
003110 01  WS-Bnd-Phrase-Len        pic 9(2)       comp.
003120 01  WS-Bnd-Ptr               pic 9(3)       comp.
003130 01  WS-Bnd-Last-Pos          pic 9(3)       comp.
003140 01  WS-Bnd-After-Pos         pic 9(3)       comp.
003150 01  WS-Bnd-Match             pic 9          comp.
003160 01  WS-Bnd-Left-OK           pic 9          comp.
003170 01  WS-Bnd-Right-OK          pic 9          comp.
003180 01  WS-Bnd-Test-Char         pic x.
003190 01  WS-Bnd-Char-OK           pic 9          comp.
003200*
003210 01  WS-Histogram-Idx        pic 99         comp.
003220 01  WS-Hist-Lo              pic 999        comp.
003230 01  WS-Hist-Hi              pic 999        comp.
003240*
003250 01  WS-Report-Totals.
003260     03  WS-Rec-Cnt          pic 9(7)       comp value zero.
003270     03  WS-Low-Count        pic 9(7)       comp value zero.
003280     03  WS-Med-Count        pic 9(7)       comp value zero.
003290     03  WS-High-Count       pic 9(7)       comp value zero.
003300     03  WS-Label-Risky-Cnt  pic 9(7)       comp value zero.
003310     03  WS-Score-Sum        pic 9(9)v99    comp-3 value zero.
003320     03  WS-Avg-Score        pic z(3)v9     value zero.
003330     03  WS-Low-Pct          pic z(3)v9     value zero.
003340     03  WS-Med-Pct          pic z(3)v9     value zero.
003350     03  WS-High-Pct         pic z(3)v9     value zero.
003360     03  WS-Histogram        pic 9(7)       comp occurs 10.
003370     03  filler              pic x(4)       value spaces.
003380*
003390 01  WS-Repo-Totals.
003400     03  WS-Repo-Commit-Cnt  pic 9(7)       comp value zero.
003410     03  WS-Repo-High-Cnt    pic 9(7)       comp value zero.
003420     03  WS-Repo-Score-Sum   pic 9(9)v99    comp-3 value zero.
003430     03  WS-Repo-Avg-Score   pic z(3)v9     value zero.
003440     03  filler              pic x(4)       value spaces.
003450*
003460 01  RK-Error-Messages-2.
003470     03  RK007      pic x(40) value
003480         "RK007 Feature extract write error -".
003490     03  filler     pic x(4)   value spaces.
003500*
003510 procedure division.
003520*===================
003530*
003540 0000-Main.
003550*
003560     if       RK-Upsi-Test-On
003570              move 1 to SW-Testing
003580     else
003590              move 0 to SW-Testing
003600     end-if.
003610*
003620     perform  0010-Get-Run-Date thru 0010-Exit.
003630*
003640     open     input  CM-File.
003650     if       CM-Status not = "00"
003660              display RK001
003670              display RK006
003680              go to 0000-Exit.
003690*
003700     open     input  FC-File.
003710     if       FC-Status not = "00"
003720              display RK002
003730              close    CM-File
003740              display RK006
003750              go to 0000-Exit.
003760*
003770     open     output AS-File.
003780     open     output FX-File.
003790     open     output RK-Print-File.
003800*
003810     perform  1000-Load-Cplx-Table thru 1000-Exit.
003820     perform  2000-Process-Commits thru 2000-Exit.
003830     perform  3000-Print-Summary   thru 3000-Exit.
003840*
003850     close    CM-File.
003860     close    FC-File.
003870     close    AS-File.
003880     close    FX-File.
003890     close    RK-Print-File.
003900*
003910 0000-Exit.
003920     stop     run.
003930*
003940*    Picks up the run date for the report heading - UK day/month/
003950*    year layout, windowed the same way the rest of the suite
003960*    windows a 2-digit year (00-49 is 20xx, 50-99 is 19xx).
003970*
003980 0010-Get-Run-Date.
003990     accept   WS-Todays-Date from date.
004000     if       WS-YY < 50
004010              compute WS-CC = 20
004020     else
004030              compute WS-CC = 19
004040     end-if.
004050     move     WS-DD  to WS-Days.
004060     move     WS-MM  to WS-Month.
004070     compute  WS-Year = (WS-CC * 100) + WS-YY.
004080 0010-Exit.
004090     exit.
004100*
004110*****************************************************************
004120* SECTION 1000 -  U3  COMPLEXITY ROLL-UP
004130*  Reads FC-FILE (sorted by FC-Sha) once, building WS-Cplx-Table -
004140*  one entry per distinct commit, in ascending Sha order so the
004150*  main loop (section 2000) can SEARCH ALL it for each commit.
004160*****************************************************************
004170*
004180 1000-Load-Cplx-Table.
004190*
004200     move     zero      to WS-Cplx-Count.
004210     move     spaces    to WS-Prev-Sha.
004220     perform  1100-Read-FC-Record thru 1100-Exit.
004230*
004240 1010-Load-Loop.
004250     if       WS-FC-Eof
004260              if       WS-Prev-Sha not = spaces
004270                       perform 1400-Rank-Commit thru 1400-Exit
004280              end-if
004290              go to 1000-Exit.
004300*
004310     if       FC-Sha not = WS-Prev-Sha
004320              if       WS-Prev-Sha not = spaces
004330                       perform 1400-Rank-Commit thru 1400-Exit
004340              end-if
004350              perform  1300-Start-Cplx-Entry thru 1300-Exit.
004360*
004370     perform  1200-Accum-Cplx-Commit thru 1200-Exit.
004380     move     FC-Sha    to WS-Prev-Sha.
004390     perform  1100-Read-FC-Record thru 1100-Exit.
004400     go to    1010-Load-Loop.
004410*
004420 1000-Exit.
004430     exit.
004440*
004450 1100-Read-FC-Record.
004460     read     FC-File
004470         at end move "Y" to WS-FC-Eof-Sw
004480     end-read.
004490     if       FC-Status not = "00" and FC-Status not = "10"
004500              display RK004
004510              display FC-Status
004520              move    "Y" to WS-FC-Eof-Sw.
004530 1100-Exit.
004540     exit.
004550*
004560 1300-Start-Cplx-Entry.
004570     add      1 to WS-Cplx-Count.
004580     if       WS-Cplx-Count > WS-Max-Cplx
004590              display RK005
004600              display RK006
004610              move    "Y" to WS-FC-Eof-Sw
004620              go to   1300-Exit.
004630     move     FC-Sha    to WST-Sha (WS-Cplx-Count).
004640     move     zero      to WST-Files-Analysed   (WS-Cplx-Count)
004650                           WST-PY-Files         (WS-Cplx-Count)
004660                           WST-CC-Files         (WS-Cplx-Count)
004670                           WST-Hvol-Files       (WS-Cplx-Count)
004680                           WST-Total-Blocks     (WS-Cplx-Count)
004690                           WST-Total-LOC        (WS-Cplx-Count)
004700                           WST-Total-SLOC       (WS-Cplx-Count)
004710                           WST-Total-Comments   (WS-Cplx-Count).
004720     move     zero      to WST-Avg-CC (WS-Cplx-Count)
004730                           WST-Max-CC (WS-Cplx-Count)
004740                           WST-Avg-Halstead (WS-Cplx-Count).
004750     move     100       to WST-Avg-MI (WS-Cplx-Count).
004760 1300-Exit.
004770     exit.
004780*
004790 1200-Accum-Cplx-Commit.
004800*
004810*    Running count of files analysed and how many are Python,
004820*    plus the LOC/SLOC/COMMENT totals - these are plain sums
004830*    regardless of language or block count.
004840*
004850     add      1  to WST-Files-Analysed (WS-Cplx-Count).
004860     if       FC-Language = "PYTHON"
004870              add 1 to WST-PY-Files (WS-Cplx-Count).
004880     add      FC-LOC      to WST-Total-LOC      (WS-Cplx-Count).
004890     add      FC-SLOC     to WST-Total-SLOC     (WS-Cplx-Count).
004900     add      FC-Comments to WST-Total-Comments (WS-Cplx-Count).
004910     add      FC-Num-Blocks to WST-Total-Blocks (WS-Cplx-Count).
004920*
004930*    Average/max CC use only files with blocks analysed - see
004940*    BUSINESS RULES U3.  We keep a running mean rather than
004950*    holding a second table of raw CC sums.  The denominator
004960*    is the count of files that actually carried a block
004970*    count, WST-CC-FILES, not the total files analysed.
004980*
004990     if       FC-Num-Blocks > zero
005000              add      1 to WST-CC-Files (WS-Cplx-Count)
005010              compute  WST-Avg-CC (WS-Cplx-Count) rounded =
005020                       ((WST-Avg-CC (WS-Cplx-Count) *
005030                         (WST-CC-Files (WS-Cplx-Count) - 1))
005040                         + FC-Avg-CC)
005050                         / WST-CC-Files (WS-Cplx-Count)
005060              if       FC-Max-CC > WST-Max-CC (WS-Cplx-Count)
005070                       move FC-Max-CC
005080                         to WST-Max-CC (WS-Cplx-Count)
005090              end-if
005100     end-if.
005110*
005120     if       FC-Language = "PYTHON"
005130              compute  WST-Avg-MI (WS-Cplx-Count) rounded =
005140                       ((WST-Avg-MI (WS-Cplx-Count) *
005150                         (WST-PY-Files (WS-Cplx-Count) - 1))
005160                         + FC-MI)
005170                         / WST-PY-Files (WS-Cplx-Count)
005180     end-if.
005190*
005200*    Average Halstead volume - mean over files where it is > 0,
005210*    denominator WST-HVOL-FILES (see change .02 above).
005220*
005230     if       FC-Halstead > zero
005240              add      1 to WST-Hvol-Files (WS-Cplx-Count)
005250              compute  WST-Avg-Halstead (WS-Cplx-Count) rounded =
005260                       ((WST-Avg-Halstead (WS-Cplx-Count) *
005270                         (WST-Hvol-Files (WS-Cplx-Count) - 1))
005280                         + FC-Halstead)
005290                         / WST-Hvol-Files (WS-Cplx-Count)
005300     end-if.
005310*
005320 1200-Exit.
005330     exit.
005340*
005350*    BUSINESS RULE U3 - letter rank of the commit's average CC.
005360*
005370 1400-Rank-Commit.
005380     evaluate true
005390         when WST-Avg-CC (WS-Cplx-Count) not > 5
005400              move "A" to WST-CC-Rank (WS-Cplx-Count)
005410         when WST-Avg-CC (WS-Cplx-Count) not > 10
005420              move "B" to WST-CC-Rank (WS-Cplx-Count)
005430         when WST-Avg-CC (WS-Cplx-Count) not > 20
005440              move "C" to WST-CC-Rank (WS-Cplx-Count)
005450         when WST-Avg-CC (WS-Cplx-Count) not > 30
005460              move "D" to WST-CC-Rank (WS-Cplx-Count)
005470         when WST-Avg-CC (WS-Cplx-Count) not > 40
005480              move "E" to WST-CC-Rank (WS-Cplx-Count)
005490         when other
005500              move "F" to WST-CC-Rank (WS-Cplx-Count)
005510     end-evaluate.
005520 1400-Exit.
005530     exit.
005540*
005550*****************************************************************
005560* SECTION 2000 -  MAIN ASSESSMENT LOOP  (U1, U2, U4, U5)
005570*  Reads CM-FILE (sorted by repo name) once, scoring every commit
005580*  and accumulating the U6 report totals as it goes.
005590*****************************************************************
005600*
005610 2000-Process-Commits.
005620*
005630     move     zero      to WS-Repo-Commit-Cnt WS-Repo-High-Cnt.
005640     move     zero      to WS-Repo-Score-Sum.
005650     move     spaces    to WS-Ctl-Repo.
005660     perform  2900-Read-CM-Record thru 2900-Exit.
005670*
005680 2010-Process-Loop.
005690     if       WS-CM-Eof
005700              go to 2000-Exit.
005710*
005720     if       CM-Repo-Name not = WS-Ctl-Repo
005730              and WS-Ctl-Repo not = spaces
005740              compute  WS-Repo-Avg-Score rounded =
005750                       WS-Repo-Score-Sum / WS-Repo-Commit-Cnt
005760              generate RK-Repo-Line
005770              move     zero to WS-Repo-Commit-Cnt
005780                               WS-Repo-High-Cnt
005790              move     zero to WS-Repo-Score-Sum
005800     end-if.
005810     move     CM-Repo-Name to WS-Ctl-Repo.
005820*
005830     perform  2100-Extract-Features    thru 2100-Exit.
005840     perform  2200-Calculate-Risk-Score thru 2200-Exit.
005850     perform  2300-Label-Message        thru 2300-Exit.
005860     perform  2400-Write-Assessment     thru 2400-Exit.
005870     perform  2450-Write-Feature-Row    thru 2450-Exit.
005880     perform  2500-Accum-Report-Totals  thru 2500-Exit.
005890*
005900     perform  2900-Read-CM-Record thru 2900-Exit.
005910     go to    2010-Process-Loop.
005920*
005930 2000-Exit.
005940*
005950*    Flush the last repository group - GENERATE for CONTROL
005960*    FINAL happens automatically on TERMINATE, but the repo
005970*    level footing for the final group is raised here first.
005980*
005990     if       WS-Repo-Commit-Cnt > zero
006000              compute  WS-Repo-Avg-Score rounded =
006010                       WS-Repo-Score-Sum / WS-Repo-Commit-Cnt
006020              generate RK-Repo-Line
006030     end-if.
006040     exit.
006050*
006060 2900-Read-CM-Record.
006070     read     CM-File
006080         at end move "Y" to WS-CM-Eof-Sw
006090     end-read.
006100     if       CM-Status not = "00" and CM-Status not = "10"
006110              display RK003
006120              display CM-Status
006130              move    "Y" to WS-CM-Eof-Sw.
006140 2900-Exit.
006150     exit.
006160*
006170*****************************************************************
006180* PARAGRAPH 2100 -  U1  FEATURE EXTRACTION
006190*****************************************************************
006200*
006210 2100-Extract-Features.
006220*
006230     compute  WS-Total-Lines-Chg =
006240              CM-Lines-Added + CM-Lines-Deleted.
006250*
006260     compute  WS-Code-Churn-Ratio rounded =
006270              CM-Lines-Added / (CM-Lines-Deleted + 1).
006280*
006290     compute  WS-Risk-Density rounded =
006300              CM-Files-Changed / (WS-Total-Lines-Chg + 1).
006310*
006320     compute  WS-Dev-Risk-Score rounded =
006330              CM-Bug-Rate * WS-Total-Lines-Chg.
006340*
006350     move     zero   to WS-Weekend-Flag.
006360     if       CM-Day-Of-Week not < 5
006370              move 1 to WS-Weekend-Flag.
006380*
006390*    Trimmed message length - CM-Message is right-padded with
006400*    spaces, message-length is the span between the first and
006410*    last non-space characters (zero when the whole field is
006420*    blank), matching the leading-and-trailing strip the feed
006430*    was stripped with before it ever reached this run.
006440*
006450     perform  2110-Trailing-Length thru 2110-Exit.
006460*
006470     perform  2120-Scan-Keywords     thru 2120-Exit.
006480     perform  2130-Test-File-Pct     thru 2130-Exit.
006490*
006500 2100-Exit.
006510     exit.
006520*
006530*    Reference-modification trick to find the true trimmed
006540*    length - walk back from the end until a non-space is found,
006550*    then walk forward from the start until a non-space is found,
006560*    and take the span between the two.  02/07/26 jdw - added the
006570*    forward half; a lead-space message was over-counting before.
006580*
006590 2110-Trailing-Length.
006600     move     120 to WS-Scan-Ptr.
006610     move     zero to WS-Last-Pos.
006620 2111-Back-Scan.
006630     if       WS-Scan-Ptr = zero
006640              move zero to WS-Message-Length
006650              go to 2110-Exit.
006660     if       CM-Message (WS-Scan-Ptr:1) not = space
006670              move WS-Scan-Ptr to WS-Last-Pos
006680              go to 2112-Lead-Scan-Init.
006690     subtract 1 from WS-Scan-Ptr.
006700     go to    2111-Back-Scan.
006710 2112-Lead-Scan-Init.
006720     move     1 to WS-Lead-Ptr.
006730 2113-Lead-Scan.
006740     if       CM-Message (WS-Lead-Ptr:1) not = space
006750              compute WS-Message-Length =
006760                      WS-Last-Pos - WS-Lead-Ptr + 1
006770              go to 2110-Exit.
006780     add      1 to WS-Lead-Ptr.
006790     go to    2113-Lead-Scan.
006800 2110-Exit.
006810     exit.
006820*
006830*    BUSINESS RULE U1 - 19 risky keywords, case-insensitive,
006840*    distinct-keyword count (HOTFIX also contains FIX, counts
006850*    as 2 distinct matches).
006860*
006870 2120-Scan-Keywords.
006880     move     CM-Message to WS-Upper-Msg.
006890     inspect  WS-Upper-Msg converting
006900              "abcdefghijklmnopqrstuvwxyz" to
006910              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006920     move     zero to WS-Risky-Keyword-Count.
006930*
006940     move     zero to WS-Kw-Tally.
006950     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "FIX".
006960     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
006970*
006980     move     zero to WS-Kw-Tally.
006990     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "HOTFIX".
007000     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007010*
007020     move     zero to WS-Kw-Tally.
007030     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "URGENT".
007040     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007050*
007060     move     zero to WS-Kw-Tally.
007070     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "HACK".
007080     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007090*
007100     move     zero to WS-Kw-Tally.
007110     inspect  WS-Upper-Msg tallying WS-Kw-Tally
007120              for all "WORKAROUND".
007130     if       WS-Kw-Tally > zero
007140              add 1 to WS-Risky-Keyword-Count.
007150*
007160     move     zero to WS-Kw-Tally.
007170     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "TEMP".
007180     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007190*
007200     move     zero to WS-Kw-Tally.
007210     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "WIP".
007220     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007230*
007240     move     zero to WS-Kw-Tally.
007250     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "REVERT".
007260     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007270*
007280     move     zero to WS-Kw-Tally.
007290     inspect  WS-Upper-Msg tallying WS-Kw-Tally
007300              for all "ROLLBACK".
007310     if       WS-Kw-Tally > zero
007320              add 1 to WS-Risky-Keyword-Count.
007330*
007340     move     zero to WS-Kw-Tally.
007350     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "PATCH".
007360     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007370*
007380     move     zero to WS-Kw-Tally.
007390     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "BROKEN".
007400     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007410*
007420     move     zero to WS-Kw-Tally.
007430     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "BUG".
007440     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007450*
007460     move     zero to WS-Kw-Tally.
007470     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "CRASH".
007480     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007490*
007500     move     zero to WS-Kw-Tally.
007510     inspect  WS-Upper-Msg tallying WS-Kw-Tally
007520              for all "CRITICAL".
007530     if       WS-Kw-Tally > zero
007540              add 1 to WS-Risky-Keyword-Count.
007550*
007560     move     zero to WS-Kw-Tally.
007570     inspect  WS-Upper-Msg tallying WS-Kw-Tally
007580              for all "EMERGENCY".
007590     if       WS-Kw-Tally > zero
007600              add 1 to WS-Risky-Keyword-Count.
007610*
007620     move     zero to WS-Kw-Tally.
007630     inspect  WS-Upper-Msg tallying WS-Kw-Tally
007640              for all "QUICK FIX".
007650     if       WS-Kw-Tally > zero
007660              add 1 to WS-Risky-Keyword-Count.
007670*
007680     move     zero to WS-Kw-Tally.
007690     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "DIRTY".
007700     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007710*
007720     move     zero to WS-Kw-Tally.
007730     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "TODO".
007740     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007750*
007760     move     zero to WS-Kw-Tally.
007770     inspect  WS-Upper-Msg tallying WS-Kw-Tally for all "FIXME".
007780     if       WS-Kw-Tally > zero add 1 to WS-Risky-Keyword-Count.
007790*
007800     move     zero to WS-Has-Risky-Keywords.
007810     if       WS-Risky-Keyword-Count > zero
007820              move 1 to WS-Has-Risky-Keywords.
007830*
007840 2120-Exit.
007850     exit.
007860*
007870*    BUSINESS RULE U1 - percentage of changed files that are
007880*    test files.  We are not given the individual changed-file
007890*    names in COMMIT-REC (those live on FC-FILE, file by file),
007900*    so the commit's test-file ratio arrives pre-computed on
007910*    CM-Test-File-Pct and needs no further work here.
007920*
007930 2130-Test-File-Pct.
007940     continue.
007950 2130-Exit.
007960     exit.
007970*
007980*****************************************************************
007990* PARAGRAPH 2200 -  U2  RULE-BASED RISK SCORER
008000*****************************************************************
008010*
008020 2200-Calculate-Risk-Score.
008030*
008040*    Locate this commit's complexity roll-up from section
008050*    1000's table (built off FC-FILE) and post it into the
008060*    commit fields used by the U1/U2 scoring below.
008070*
008080     set      WST-Idx to 1.
008090     search   all WS-Cplx-Entry
008100         at end
008110              move zero to CM-Avg-CC CM-Max-CC CM-CC-Blocks
008120              move 100  to CM-Avg-MI
008130              move zero to CM-Avg-Halstead CM-PY-Files
008140         when WST-Sha (WST-Idx) = CM-Sha
008150              move WST-Avg-CC       (WST-Idx) to CM-Avg-CC
008160              move WST-Max-CC       (WST-Idx) to CM-Max-CC
008170              move WST-Total-Blocks (WST-Idx) to CM-CC-Blocks
008180              move WST-Avg-MI       (WST-Idx) to CM-Avg-MI
008190              move WST-Avg-Halstead (WST-Idx) to CM-Avg-Halstead
008200              move WST-PY-Files     (WST-Idx) to CM-PY-Files
008210     end-search.
008220*
008230     perform  2210-Score-Volume     thru 2210-Exit.
008240     perform  2220-Score-Complexity thru 2220-Exit.
008250     perform  2230-Score-Message    thru 2230-Exit.
008260     perform  2240-Score-Developer  thru 2240-Exit.
008270     perform  2250-Score-Temporal   thru 2250-Exit.
008280     perform  2260-Score-Spread     thru 2260-Exit.
008290     perform  2270-Score-Churn      thru 2270-Exit.
008300     perform  2280-Score-Total      thru 2280-Exit.
008310*
008320 2200-Exit.
008330     exit.
008340*
008350*    BUSINESS RULE U2.1 - code volume, max 25.
008360*
008370 2210-Score-Volume.
008380     evaluate true
008390         when WS-Total-Lines-Chg > 1000
008400              move 25 to AS-SC-Volume
008410         when WS-Total-Lines-Chg > 500
008420              move 20 to AS-SC-Volume
008430         when WS-Total-Lines-Chg > 200
008440              move 14 to AS-SC-Volume
008450         when WS-Total-Lines-Chg > 100
008460              move 9  to AS-SC-Volume
008470         when WS-Total-Lines-Chg > 50
008480              move 5  to AS-SC-Volume
008490         when other
008500              compute AS-SC-Volume rounded =
008510                      WS-Total-Lines-Chg * 0.05
008520     end-evaluate.
008530 2210-Exit.
008540     exit.
008550*
008560*    BUSINESS RULE U2.2 - complexity, max 20 (CC part + MI part).
008570*
008580 2220-Score-Complexity.
008590     evaluate true
008600         when CM-Avg-CC > 25
008610              move 12 to WS-CC-Part
008620         when CM-Avg-CC > 15
008630              move 9  to WS-CC-Part
008640         when CM-Avg-CC > 10
008650              move 6  to WS-CC-Part
008660         when CM-Avg-CC > 5
008670              move 3  to WS-CC-Part
008680         when other
008690              compute WS-CC-Part rounded = CM-Avg-CC * 0.4
008700     end-evaluate.
008710*
008720     evaluate true
008730         when CM-Avg-MI < 20
008740              move 8 to WS-MI-Part
008750         when CM-Avg-MI < 40
008760              move 6 to WS-MI-Part
008770         when CM-Avg-MI < 60
008780              move 4 to WS-MI-Part
008790         when CM-Avg-MI < 80
008800              move 2 to WS-MI-Part
008810         when other
008820              move 0 to WS-MI-Part
008830     end-evaluate.
008840*
008850     compute  AS-SC-Complexity rounded = WS-CC-Part + WS-MI-Part.
008860     if       AS-SC-Complexity > 20
008870              move 20 to AS-SC-Complexity.
008880 2220-Exit.
008890     exit.
008900*
008910*    BUSINESS RULE U2.3 - commit message, max 10.
008920*
008930 2230-Score-Message.
008940     move     zero to AS-SC-Message.
008950     if       WS-Has-Risky-Keywords = 1
008960              compute AS-SC-Message =
008970                      WS-Risky-Keyword-Count * 3
008980              if      AS-SC-Message > 8
008990                      move 8 to AS-SC-Message
009000              end-if.
009010     if       WS-Message-Length < 10
009020              add     2 to AS-SC-Message.
009030     if       AS-SC-Message > 10
009040              move 10 to AS-SC-Message.
009050 2230-Exit.
009060     exit.
009070*
009080*    BUSINESS RULE U2.4 - developer history, max 15.
009090*
009100 2240-Score-Developer.
009110     move     zero to AS-SC-Developer.
009120     evaluate true
009130         when CM-Bug-Rate > 0.30
009140              add 8 to AS-SC-Developer
009150         when CM-Bug-Rate > 0.15
009160              add 5 to AS-SC-Developer
009170         when CM-Bug-Rate > 0.05
009180              add 2 to AS-SC-Developer
009190     end-evaluate.
009200     evaluate true
009210         when CM-Prior-Commits < 5
009220              add 5 to AS-SC-Developer
009230         when CM-Prior-Commits < 20
009240              add 2 to AS-SC-Developer
009250     end-evaluate.
009260     if       CM-Commit-Freq > 20
009270              add 2 to AS-SC-Developer.
009280     if       AS-SC-Developer > 15
009290              move 15 to AS-SC-Developer.
009300 2240-Exit.
009310     exit.
009320*
009330*    BUSINESS RULE U2.5 - temporal, max 10.
009340*
009350 2250-Score-Temporal.
009360     move     zero to AS-SC-Temporal.
009370     if       WS-Is-Weekend
009380              add 4 to AS-SC-Temporal.
009390     if       CM-Hour-Of-Day not < 22 or CM-Hour-Of-Day < 5
009400              add 4 to AS-SC-Temporal.
009410     if       CM-Day-Of-Week = 4 and CM-Hour-Of-Day not < 14
009420              add 3 to AS-SC-Temporal.
009430     if       AS-SC-Temporal > 10
009440              move 10 to AS-SC-Temporal.
009450 2250-Exit.
009460     exit.
009470*
009480*    BUSINESS RULE U2.6 - file spread, max 10.
009490*
009500 2260-Score-Spread.
009510     evaluate true
009520         when CM-Files-Changed > 30
009530              move 10 to WS-Spread-Work
009540         when CM-Files-Changed > 20
009550              move 7  to WS-Spread-Work
009560         when CM-Files-Changed > 10
009570              move 5  to WS-Spread-Work
009580         when CM-Files-Changed > 5
009590              move 3  to WS-Spread-Work
009600         when other
009610              compute WS-Spread-Work rounded =
009620                      CM-Files-Changed * 0.4
009630     end-evaluate.
009640     if       CM-File-Types > 5
009650              add 2 to WS-Spread-Work.
009660     if       CM-Test-File-Pct > 0.3
009670              subtract 3 from WS-Spread-Work.
009680     if       WS-Spread-Work < 0
009690              move 0 to WS-Spread-Work.
009700     if       WS-Spread-Work > 10
009710              move 10 to WS-Spread-Work.
009720     move     WS-Spread-Work to AS-SC-Spread.
009730 2260-Exit.
009740     exit.
009750*
009760*    BUSINESS RULE U2.7 - derived/churn, max 10.
009770*
009780 2270-Score-Churn.
009790     move     zero to AS-SC-Churn.
009800     evaluate true
009810         when WS-Code-Churn-Ratio > 10
009820              add 5 to AS-SC-Churn
009830         when WS-Code-Churn-Ratio > 5
009840              add 3 to AS-SC-Churn
009850     end-evaluate.
009860     if       WS-Risk-Density > 0.5
009870              add 3 to AS-SC-Churn.
009880     evaluate true
009890         when WS-Dev-Risk-Score > 100
009900              add 3 to AS-SC-Churn
009910         when WS-Dev-Risk-Score > 30
009920              add 1.5 to AS-SC-Churn
009930     end-evaluate.
009940     if       AS-SC-Churn > 10
009950              move 10 to AS-SC-Churn.
009960 2270-Exit.
009970     exit.
009980*
009990*    BUSINESS RULE U2 - total, level, confidence.
010000*
010010 2280-Score-Total.
010020     compute  WS-Raw-Total rounded =
010030              AS-SC-Volume + AS-SC-Complexity + AS-SC-Message +
010040              AS-SC-Developer + AS-SC-Temporal + AS-SC-Spread +
010050              AS-SC-Churn.
010060     if       WS-Raw-Total > 100
010070              move 100 to WS-Raw-Total.
010080     move     WS-Raw-Total to AS-Risk-Score.
010090*
010100     evaluate true
010110         when AS-Risk-Score not < 60
010120              move "HIGH  " to AS-Risk-Level
010130         when AS-Risk-Score not < 30
010140              move "MEDIUM" to AS-Risk-Level
010150         when other
010160              move "LOW   " to AS-Risk-Level
010170     end-evaluate.
010180*
010190     move     zero to WS-Completeness-Cnt.
010200     if       WS-Total-Lines-Chg > zero
010210              add 1 to WS-Completeness-Cnt.
010220     if       CM-Avg-CC > zero
010230              add 1 to WS-Completeness-Cnt.
010240     if       CM-Prior-Commits > zero
010250              add 1 to WS-Completeness-Cnt.
010260     if       CM-Contributors > zero
010270              add 1 to WS-Completeness-Cnt.
010280     if       WS-Message-Length > zero
010290              add 1 to WS-Completeness-Cnt.
010300     if       CM-Day-Of-Week > zero or CM-Hour-Of-Day > zero
010310              add 1 to WS-Completeness-Cnt.
010320*
010330     compute  WS-Completeness rounded =
010340              WS-Completeness-Cnt / 6.
010350     compute  AS-Confidence rounded =
010360              0.60 + (0.35 * WS-Completeness).
010370*
010380 2280-Exit.
010390     exit.
010400*
010410*****************************************************************
010420* PARAGRAPH 2300 -  U4  MESSAGE-BASED FAILURE LABELER
010430*****************************************************************
010440*
010450 2300-Label-Message.
010460*
010470     move     zero   to AS-Label.
010480     move     spaces to WS-Label-Reasons-Wrk.
010490*
010500     perform  2310-Scan-Rollback thru 2310-Exit.
010510     perform  2320-Scan-Hotfix   thru 2320-Exit.
010520*
010530     move     WS-Label-Reasons-Wrk to AS-Label-Reasons.
010540*
010550 2300-Exit.
010560     exit.
010570*
010580*    BUSINESS RULE U4 - rollback/revert indicators.  Unlike the
010590*    U1 keyword scan (section 2120), these are WORD-BOUNDARY
010600*    matches - a plain substring hit (e.g. "UNDOCUMENTED"
010610*    containing "UNDO") must not trip the label, so each
010620*    candidate position is run through 2313-Boundary-Scan
010630*    rather than a bare INSPECT TALLYING.
010640*
010650 2310-Scan-Rollback.
010660     move     zero to WS-Kw-Tally.
010670     perform  2311-Try-Rollback-Phrase thru 2311-Exit
010680              varying WS-RB-Sub from 1 by 1
010690              until WS-RB-Sub > 7 or WS-Kw-Tally > zero.
010700     if       WS-Kw-Tally > zero
010710              move 1 to AS-Label
010720              string  "ROLLBACK-IN-MESSAGE" delimited by size
010730                      into WS-Label-Reasons-Wrk
010740              end-string.
010750 2310-Exit.
010760     exit.
010770*
010780 2311-Try-Rollback-Phrase.
010790     move     WS-RB-Text (WS-RB-Sub) to WS-Bnd-Phrase.
010800     move     WS-RB-Len  (WS-RB-Sub) to WS-Bnd-Phrase-Len.
010810     perform  2313-Boundary-Scan thru 2313-Exit.
010820     if       WS-Bnd-Match > zero
010830              move 1 to WS-Kw-Tally.
010840 2311-Exit.
010850     exit.
010860*
010870*    BUSINESS RULE U4 - hotfix indicators.  Same word-boundary
010880*    rule as 2310 above.
010890*
010900 2320-Scan-Hotfix.
010910     move     zero to WS-Kw-Tally.
010920     perform  2321-Try-Hotfix-Phrase thru 2321-Exit
010930              varying WS-HF-Sub from 1 by 1
010940              until WS-HF-Sub > 6 or WS-Kw-Tally > zero.
010950     if       WS-Kw-Tally > zero
010960              move    1 to AS-Label
010970              if      WS-Label-Reasons-Wrk not = spaces
010980                      string WS-Label-Reasons-Wrk
010990                                 delimited by space
011000                             "," delimited by size
011010                             "HOTFIX-IN-MESSAGE" delimited by size
011020                             into WS-Label-Reasons-Wrk
011030                      end-string
011040              else
011050                      string "HOTFIX-IN-MESSAGE" delimited by size
011060                             into WS-Label-Reasons-Wrk
011070                      end-string
011080              end-if.
011090 2320-Exit.
011100     exit.
011110*
011120 2321-Try-Hotfix-Phrase.
011130     move     WS-HF-Text (WS-HF-Sub) to WS-Bnd-Phrase.
011140     move     WS-HF-Len  (WS-HF-Sub) to WS-Bnd-Phrase-Len.
011150     perform  2313-Boundary-Scan thru 2313-Exit.
011160     if       WS-Bnd-Match > zero
011170              move 1 to WS-Kw-Tally.
011180 2321-Exit.
011190     exit.
011200*
011210*    Generic word-boundary substring scan over WS-Upper-Msg.
011220*    Tries WS-Bnd-Phrase (its first WS-Bnd-Phrase-Len characters)
011230*    at every starting position and only accepts a hit when the
011240*    character immediately before and after the match is not
011250*    itself a letter or digit - i.e. the match sits on a real
011260*    word boundary, not buried inside a longer word.
011270*
011280 2313-Boundary-Scan.
011290     move     zero to WS-Bnd-Match.
011300     compute  WS-Bnd-Last-Pos = 121 - WS-Bnd-Phrase-Len.
011310     perform  2314-Try-One-Position thru 2314-Exit
011320              varying WS-Bnd-Ptr from 1 by 1
011330              until WS-Bnd-Ptr > WS-Bnd-Last-Pos
011340                 or WS-Bnd-Match > zero.
011350 2313-Exit.
011360     exit.
011370*
011380 2314-Try-One-Position.
011390     if       WS-Upper-Msg (WS-Bnd-Ptr : WS-Bnd-Phrase-Len) =
011400              WS-Bnd-Phrase (1 : WS-Bnd-Phrase-Len)
011410              move 1 to WS-Bnd-Left-OK
011420              move 1 to WS-Bnd-Right-OK
011430              if    WS-Bnd-Ptr > 1
011440                    move WS-Upper-Msg (WS-Bnd-Ptr - 1 : 1)
011450                         to WS-Bnd-Test-Char
011460                    perform 2315-Check-Boundary-Char
011470                            thru 2315-Exit
011480                    move WS-Bnd-Char-OK to WS-Bnd-Left-OK
011490              end-if
011500              compute WS-Bnd-After-Pos =
011510                      WS-Bnd-Ptr + WS-Bnd-Phrase-Len
011520              if    WS-Bnd-After-Pos not > 120
011530                    move WS-Upper-Msg (WS-Bnd-After-Pos : 1)
011540                         to WS-Bnd-Test-Char
011550                    perform 2315-Check-Boundary-Char
011560                            thru 2315-Exit
011570                    move WS-Bnd-Char-OK to WS-Bnd-Right-OK
011580              end-if
011590              if    WS-Bnd-Left-OK = 1 and WS-Bnd-Right-OK = 1
011600                    move 1 to WS-Bnd-Match
011610              end-if.
011620 2314-Exit.
011630     exit.
011640*
011650*    A boundary character is anything that is not itself a letter
011660*    or digit - space, punctuation, or the edge of the message.
011670*
011680 2315-Check-Boundary-Char.
011690     move     1 to WS-Bnd-Char-OK.
011700     if       (WS-Bnd-Test-Char >= "A" and
011710               WS-Bnd-Test-Char <= "Z")
011720           or (WS-Bnd-Test-Char >= "0" and
011730               WS-Bnd-Test-Char <= "9")
011740              move 0 to WS-Bnd-Char-OK.
011750 2315-Exit.
011760     exit.
011770*
011780*****************************************************************
011790* PARAGRAPH 2400 -  U5  ASSESSMENT AND FEATURE-EXTRACT WRITES
011800*****************************************************************
011810*
011820 2400-Write-Assessment.
011830*
011840     move     CM-Sha        to AS-Sha.
011850     move     CM-Repo-Name  to AS-Repo-Name.
011860     move     "RULE-V1"     to AS-Model-Version.
011870*
011880     write    RK-Assess-Record.
011890     if       AS-Status not = "00"
011900              display RK007
011910              display AS-Status
011920     else
011930              if      SW-Testing-On
011940                      display "RK-TRACE " AS-Sha " SCORE="
011950                              AS-Risk-Score
011960              end-if
011970     end-if.
011980*
011990 2400-Exit.
012000     exit.
012010*
012020 2450-Write-Feature-Row.
012030*
012040     move     CM-Sha        to FX-Sha.
012050     move     CM-Repo-Name  to FX-Repo-Name.
012060     move     AS-Label      to FX-Label.
012070     move     CM-Lines-Added           to FX-Lines-Added.
012080     move     CM-Lines-Deleted         to FX-Lines-Deleted.
012090     move     WS-Total-Lines-Chg       to FX-Total-Lines-Changed.
012100     move     CM-Files-Changed         to FX-Files-Changed.
012110     move     CM-File-Types            to FX-File-Types-Count.
012120     move     CM-CC-Blocks             to FX-CC-Blocks.
012130     move     CM-PY-Files              to FX-PY-Files.
012140     move     CM-Prior-Commits         to FX-Prior-Commits.
012150     move     CM-Repo-Size             to FX-Repo-Size.
012160     move     CM-Contributors          to FX-Contributors.
012170     move     CM-Open-Issues           to FX-Open-Issues.
012180     move     CM-Day-Of-Week           to FX-Day-Of-Week.
012190     move     CM-Hour-Of-Day           to FX-Hour-Of-Day.
012200     move     WS-Message-Length        to FX-Message-Length.
012210     move     WS-Risky-Keyword-Count   to FX-Risky-Keyword-Count.
012220     move     CM-Test-File-Pct         to FX-Test-File-Pct.
012230     move     CM-Avg-CC                to FX-Avg-CC.
012240     move     CM-Max-CC                to FX-Max-CC.
012250     move     CM-Avg-MI                to FX-Avg-MI.
012260     move     CM-Avg-Halstead          to FX-Avg-Halstead.
012270     move     CM-Bug-Rate              to FX-Bug-Rate.
012280     move     CM-Commit-Freq           to FX-Commit-Freq.
012290     move     CM-Hours-Since-Last      to FX-Hours-Since-Last.
012300     move     CM-Commit-Velocity       to FX-Commit-Velocity.
012310     move     WS-Code-Churn-Ratio      to FX-Code-Churn-Ratio.
012320     move     WS-Risk-Density          to FX-Risk-Density.
012330     move     WS-Dev-Risk-Score        to FX-Developer-Risk-Score.
012340     move     WS-Weekend-Flag          to FX-Weekend-Flag.
012350     move     WS-Has-Risky-Keywords    to FX-Has-Risky-Keywords.
012360*
012370     write    RK-Feature-Record.
012380     if       FX-Status not = "00"
012390              display RK007
012400              display FX-Status.
012410*
012420 2450-Exit.
012430     exit.
012440*
012450*****************************************************************
012460* PARAGRAPH 2500 -  U6  REPORT TOTALS (PER-COMMIT ACCUMULATION)
012470*****************************************************************
012480*
012490 2500-Accum-Report-Totals.
012500*
012510     add      1 to WS-Rec-Cnt.
012520     add      1 to WS-Repo-Commit-Cnt.
012530     add      AS-Risk-Score to WS-Score-Sum.
012540     add      AS-Risk-Score to WS-Repo-Score-Sum.
012550     if       AS-Label = 1
012560              add 1 to WS-Label-Risky-Cnt.
012570*
012580     evaluate AS-Risk-Level
012590         when "LOW   "
012600              add 1 to WS-Low-Count
012610         when "MEDIUM"
012620              add 1 to WS-Med-Count
012630         when "HIGH  "
012640              add 1 to WS-High-Count
012650              add 1 to WS-Repo-High-Cnt
012660     end-evaluate.
012670*
012680*    BUSINESS RULE U6 - ten buckets of 10, a score of exactly 100
012690*    falls in the last bucket.
012700*
012710     compute  WS-Histogram-Idx =
012720              (AS-Risk-Score / 10) + 1.
012730     if       WS-Histogram-Idx > 10
012740              move 10 to WS-Histogram-Idx.
012750     add      1 to WS-Histogram (WS-Histogram-Idx).
012760*
012770 2500-Exit.
012780     exit.
012790*
012800*****************************************************************
012810* SECTION 3000 -  U6  SUMMARY REPORT
012820*****************************************************************
012830*
012840 3000-Print-Summary.
012850*
012860*    BUSINESS RULE U6 - averages and percentages, 1 dp, protected
012870*    against a zero total (no commits assessed).
012880*
012890     if       WS-Rec-Cnt > zero
012900              compute WS-Avg-Score rounded =
012910                      WS-Score-Sum / WS-Rec-Cnt
012920              compute WS-Low-Pct rounded =
012930                      WS-Low-Count  * 100 / WS-Rec-Cnt
012940              compute WS-Med-Pct rounded =
012950                      WS-Med-Count  * 100 / WS-Rec-Cnt
012960              compute WS-High-Pct rounded =
012970                      WS-High-Count * 100 / WS-Rec-Cnt
012980     else
012990              move    zero to WS-Avg-Score
013000                              WS-Low-Pct WS-Med-Pct WS-High-Pct.
013010*
013020     initiate RK-Summary-Report.
013030*
013040*    Histogram is free-form (ten fixed buckets, not control-break
013050*    driven) so each line is raised as its own DETAIL GENERATE
013060*    rather than left to a CONTROL break.
013070*
013080     perform  3100-Print-Histogram thru 3100-Exit.
013090*
013100     terminate RK-Summary-Report.
013110*
013120 3000-Exit.
013130     exit.
013140*
013150 3100-Print-Histogram.
013160     move     1 to WS-Histogram-Idx.
013170 3110-Histogram-Loop.
013180     if       WS-Histogram-Idx > 10
013190              go to 3100-Exit.
013200     perform  3120-Generate-Histogram-Line thru 3120-Exit.
013210     add      1 to WS-Histogram-Idx.
013220     go to    3110-Histogram-Loop.
013230 3100-Exit.
013240     exit.
013250*
013260 3120-Generate-Histogram-Line.
013270     compute  WS-Hist-Lo = (WS-Histogram-Idx - 1) * 10.
013280     compute  WS-Hist-Hi = WS-Hist-Lo + 9.
013290     generate RK-Histogram-Detail.
013300 3120-Exit.
013310     exit.
013320*
013330
013340
013350
013360
013370
013380
