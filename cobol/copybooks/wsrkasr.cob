000010*****************************************************
000020*                                                   *
000030*   RECORD DEFINITION FOR ASSESSMENT OUTPUT FILE    *
000040*        (ONE OCCURRENCE PER COMMIT)                *
000050*****************************************************
000060*  FILE SIZE 200 BYTES.  SEQUENTIAL, WRITTEN IN COMMIT-INPUT ORDER
000070*
000080* THESE FIELD DEFINITIONS MAY NEED CHANGING
000090*
000100* 02/04/15 rmt - CREATED.  WRITTEN BY 2400-WRITE-ASSESSMENT IN RK1
000110* 11/02/20 ako - .01 AS-SC- GROUP SPLIT INTO 7 NAMED CATEGORY SCOR
000120*                WAS A SINGLE OCCURS 7 TABLE, TOO EASY TO MIS-SUBS
000130* 21/09/23 ako -     AS-LABEL-REASONS WIDENED 40 TO 60.
000140*
000150    01  RK-Assess-Record.
000160        03  AS-Sha                  pic x(40).
000170        03  AS-Repo-Name            pic x(40).
000180        03  AS-Risk-Score           pic 9(3)v99.
000190        03  AS-Risk-Level           pic x(6).
000200        03  AS-Confidence           pic 9v99.
000210        03  AS-Score-Breakdown.
000220            05  AS-SC-Volume        pic 99v99.
000230            05  AS-SC-Complexity    pic 99v99.
000240            05  AS-SC-Message       pic 99v99.
000250            05  AS-SC-Developer     pic 99v99.
000260            05  AS-SC-Temporal      pic 99v99.
000270            05  AS-SC-Spread        pic 99v99.
000280            05  AS-SC-Churn         pic 99v99.
000290        03  AS-Label                pic 9.
000300        03  AS-Label-Reasons        pic x(60).
000310        03  AS-Model-Version        pic x(10).
000320        03  filler                  pic x(7).
000330*
