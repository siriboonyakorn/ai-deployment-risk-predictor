000010*****************************************************
000020*                                                   *
000030*   RUN-DATE WORK AREA FOR REPORT HEADINGS          *
000040*        (LIFTED FROM THE PY PARAMETER DATE BLOCK)  *
000050*****************************************************
000060*
000070* 04/06/98 jrh - CREATED.
000080* 02/04/15 rmt - .01 WS-INTL BRANCH ADDED - NOT USED BY RK100
000090*                YET BUT KEPT FOR PARITY WITH THE OTHER MODULES.
000100*
000110    01  WS-Todays-Date.
000120        03  WS-CC             pic 99.
000130        03  WS-YY             pic 99.
000140        03  WS-MM             pic 99.
000150        03  WS-DD             pic 99.
000160        03  filler            pic x(2).
000170*
000180    01  WS-Date-Formats.
000190        03  WS-Swap           pic 99.
000200        03  WS-Date           pic x(10) value "99/99/9999".
000210        03  WS-UK redefines WS-Date.
000220            05  WS-Days       pic 99.
000230            05  filler        pic x.
000240            05  WS-Month      pic 99.
000250            05  filler        pic x.
000260            05  WS-Year       pic 9(4).
000270        03  WS-USA redefines WS-Date.
000280            05  WS-USA-Month  pic 99.
000290            05  filler        pic x.
000300            05  WS-USA-Days   pic 99.
000310            05  filler        pic x.
000320            05  filler        pic 9(4).
000330        03  WS-Intl redefines WS-Date.
000340            05  WS-Intl-Year  pic 9(4).
000350            05  filler        pic x.
000360            05  WS-Intl-Month pic 99.
000370            05  filler        pic x.
000380            05  WS-Intl-Days  pic 99.
000390        03  filler            pic x(2).
000400*
000410    01  WS-Run-Time.
000420        03  WS-HH             pic 99.
000430        03  WS-TC1            pic x value ":".
000440        03  WS-MN             pic 99.
000450        03  WS-TC2            pic x value ":".
000460        03  WS-SS             pic 99.
000470        03  filler            pic x(2).
000480*
000490
