000010*****************************************************
000020*                                                   *
000030*   IN-MEMORY COMPLEXITY ROLL-UP TABLE (WS ONLY)    *
000040*     BUILT BY 1000-LOAD-CPLX-TABLE FROM FC-FILE    *
000050*     ONE ENTRY PER DISTINCT FC-SHA, SHA ASCENDING   *
000060*****************************************************
000070*
000080* 02/04/15 rmt - CREATED.
000090* 11/02/20 ako - .01 WS-MAX-CPLX RAISED 2000 TO 5000 - SMALL SHOPS
000100*                RUNNING MULTI-REPO BATCHES WERE HITTING RK005.
000110* 14/10/25 rmt - .02 WST-CC-FILES AND WST-HVOL-FILES ADDED - THE
000120*                AVG-CC AND AVG-HALSTEAD MEANS WERE BEING DIVIDED
000130*                FILES-ANALYSED, NOT BY THE FILES ACTUALLY CARRYIN
000140*                BLOCK COUNT OR A HALSTEAD FIGURE.  SEE RK100 1200
000150*
000160    01  WS-Cplx-Table.
000170        03  WS-Cplx-Count              pic 9(5)   comp value zero.
000180        03  WS-Cplx-Entry occurs 5000 times
000190                          ascending key is WST-Sha
000200                          indexed by WST-Idx.
000210            05  WST-Sha                pic x(40).
000220            05  WST-Files-Analysed     pic 9(4)   comp.
000230            05  WST-PY-Files           pic 9(4)   comp.
000240            05  WST-CC-Files           pic 9(4)   comp.
000250            05  WST-Hvol-Files         pic 9(4)   comp.
000260            05  WST-Avg-CC             pic 9(3)v99.
000270            05  WST-Max-CC             pic 9(3)v99.
000280            05  WST-Total-Blocks       pic 9(6)   comp.
000290            05  WST-Avg-MI             pic 9(3)v99.
000300            05  WST-Total-LOC          pic 9(8)   comp.
000310            05  WST-Total-SLOC         pic 9(8)   comp.
000320            05  WST-Total-Comments     pic 9(8)   comp.
000330            05  WST-Avg-Halstead       pic 9(5)v99.
000340            05  WST-CC-Rank            pic x.
000350            05  filler                 pic x(3).
000360*
000370    01  WS-Max-Cplx                    pic 9(4)   comp value 5000.
000380*
000390
