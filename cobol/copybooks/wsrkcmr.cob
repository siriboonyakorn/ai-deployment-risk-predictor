000010*****************************************************
000020*                                                   *
000030*   RECORD DEFINITION FOR COMMIT INPUT FILE         *
000040*        (ONE OCCURRENCE PER COMMIT)                *
000050*****************************************************
000060*  FILE SIZE 310 BYTES.  SEQUENTIAL, SORTED BY REPO NAME.
000070*
000080* THESE FIELD DEFINITIONS MAY NEED CHANGING
000090*
000100* 04/06/98 jrh - CREATED.  BUILT FROM THE OLD CHANGE-CONTROL
000110*                AUDIT RECORD (CC-AUDIT-REC) RETIRED THIS RELEASE.
000120* 19/11/98 jrh - .01 Y2K. CM-START/TERM STYLE DATES DROPPED - THIS
000130*                RECORD NEVER HELD A CENTURY-SHY DATE, NO CHANGE R
000140* 02/04/15 rmt -     ADDED CM-REPO-SIZE, CM-CONTRIBUTORS, CM-OPEN-
000150*                AND CM-COMMIT-VELOCITY FOR THE GIT-FED BATCH.
000160* 21/09/23 ako -     CM-MESSAGE WIDENED 80 TO 120 FOR LONGER COMMI
000170*                SUBJECT LINES.  FILLER REDUCED TO SUIT.
000180*
000190    01  RK-Commit-Record.
000200        03  CM-Sha                  pic x(40).
000210        03  CM-Repo-Name            pic x(40).
000220        03  CM-Lines-Added          pic 9(6).
000230        03  CM-Lines-Deleted        pic 9(6).
000240        03  CM-Files-Changed        pic 9(4).
000250        03  CM-File-Types           pic 9(2).
000260        03  CM-Test-File-Pct        pic 9v9(4).
000270        03  CM-Avg-CC               pic 9(3)v99.
000280        03  CM-Max-CC               pic 9(3)v99.
000290        03  CM-Avg-MI               pic 9(3)v99.
000300        03  CM-CC-Blocks            pic 9(4).
000310        03  CM-Avg-Halstead         pic 9(5)v99.
000320        03  CM-PY-Files             pic 9(3).
000330        03  CM-Prior-Commits        pic 9(5).
000340        03  CM-Bug-Rate             pic 9v9(4).
000350        03  CM-Commit-Freq          pic 9(3)v9(4).
000360        03  CM-Hours-Since-Last     pic 9(5)v99.
000370        03  CM-Repo-Size            pic 9(8).
000380        03  CM-Contributors         pic 9(4).
000390        03  CM-Open-Issues          pic 9(5).
000400        03  CM-Commit-Velocity      pic 9(4)v99.
000410        03  CM-Day-Of-Week          pic 9.
000420        03  CM-Hour-Of-Day          pic 99.
000430        03  CM-Message              pic x(120).
000440        03  filler                  pic x(8).
000450*
