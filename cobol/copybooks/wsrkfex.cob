000010*****************************************************
000020*                                                   *
000030*   RECORD DEFINITION FOR FEATURE EXTRACT FILE      *
000040*     (TRAINING-DATA EXPORT, ONE ROW PER COMMIT)    *
000050*****************************************************
000060*  FILE SIZE 300 BYTES.  SEQUENTIAL, WRITTEN IN COMMIT-INPUT ORDER
000070*  HOLDS THE 29 U1 FEATURE VALUES FLAT FOR DOWNSTREAM MODEL WORK.
000080*  RK100 ITSELF NEVER RE-READS THIS FILE.
000090*
000100* 02/04/15 rmt - CREATED.  WRITTEN BY 2450-WRITE-FEATURE-ROW IN RK
000110* 14/08/19 ako - .01 RATIO FIELDS MADE SIGNED (S9(4)V9(4)) - A FEW
000120*                DERIVED RATIOS CAN, IN THEORY, OVER/UNDER-FLOW.
000130*
000140    01  RK-Feature-Record.
000150        03  FX-Sha                     pic x(40).
000160        03  FX-Repo-Name               pic x(40).
000170        03  FX-Label                   pic 9.
000180        03  FX-Lines-Added             pic 9(8).
000190        03  FX-Lines-Deleted           pic 9(8).
000200        03  FX-Total-Lines-Changed     pic 9(8).
000210        03  FX-Files-Changed           pic 9(8).
000220        03  FX-File-Types-Count        pic 9(8).
000230        03  FX-CC-Blocks               pic 9(8).
000240        03  FX-PY-Files                pic 9(8).
000250        03  FX-Prior-Commits           pic 9(8).
000260        03  FX-Repo-Size               pic 9(8).
000270        03  FX-Contributors            pic 9(8).
000280        03  FX-Open-Issues             pic 9(8).
000290        03  FX-Day-Of-Week             pic 9(8).
000300        03  FX-Hour-Of-Day             pic 9(8).
000310        03  FX-Message-Length          pic 9(8).
000320        03  FX-Risky-Keyword-Count     pic 9(8).
000330        03  FX-Test-File-Pct           pic s9(4)v9(4).
000340        03  FX-Avg-CC                  pic s9(4)v9(4).
000350        03  FX-Max-CC                  pic s9(4)v9(4).
000360        03  FX-Avg-MI                  pic s9(4)v9(4).
000370        03  FX-Avg-Halstead            pic s9(4)v9(4).
000380        03  FX-Bug-Rate                pic s9(4)v9(4).
000390        03  FX-Commit-Freq             pic s9(4)v9(4).
000400        03  FX-Hours-Since-Last        pic s9(4)v9(4).
000410        03  FX-Commit-Velocity         pic s9(4)v9(4).
000420        03  FX-Code-Churn-Ratio        pic s9(4)v9(4).
000430        03  FX-Risk-Density            pic s9(4)v9(4).
000440        03  FX-Developer-Risk-Score    pic s9(4)v9(4).
000450        03  FX-Weekend-Flag            pic 9.
000460        03  FX-Has-Risky-Keywords      pic 9.
000470        03  filler                     pic x.
000480*
