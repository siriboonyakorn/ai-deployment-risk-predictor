000010*****************************************************
000020*                                                   *
000030*   ERROR MESSAGES AND FILE-STATUS WORK AREA        *
000040*        FOR THE RK (DEPLOYMENT RISK) MODULE        *
000050*****************************************************
000060*
000070* 04/06/98 jrh - CREATED.
000080* 19/11/98 jrh - .01 Y2K SWEEP - NO DATE FIELDS IN THIS COPYBOOK,
000090*                NOTHING TO DO, LOGGED FOR THE AUDIT TRAIL ONLY.
000100*
000110    01  RK-Error-Messages.
000120        03  RK001      pic x(40) value
000130            "RK001 Commit input file not found -    ".
000140        03  RK002      pic x(40) value
000150            "RK002 Complexity input file not found -".
000160        03  RK003      pic x(38) value
000170            "RK003 Read error on commit file - ".
000180        03  RK004      pic x(42) value
000190            "RK004 Read error on complexity file - ".
000200        03  RK005      pic x(50) value
000210            "RK005 Complexity table full - increase WS-MAX-CPLX".
000220        03  RK006      pic x(44) value
000230            "RK006 Aborting run - note error and advise".
000240        03  filler     pic x(4)  value spaces.
000250*
000260    01  RK-Error-Code         pic 999.
000270*
000280    01  RK-File-Status.
000290        03  CM-Status         pic xx.
000300        03  FC-Status         pic xx.
000310        03  AS-Status         pic xx.
000320        03  FX-Status         pic xx.
000330        03  PRT-Status        pic xx.
000340        03  filler            pic x(2).
000350*
000360
000370
