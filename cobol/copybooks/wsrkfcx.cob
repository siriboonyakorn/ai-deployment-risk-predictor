000010*****************************************************
000020*                                                   *
000030*   RECORD DEFINITION FOR PER-FILE COMPLEXITY       *
000040*        INPUT FILE (FC-FILE)                       *
000050*     USES FC-SHA AS THE GROUPING KEY                *
000060*****************************************************
000070*  FILE SIZE 199 BYTES.  SEQUENTIAL, SORTED BY FC-SHA.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 02/04/15 rmt - CREATED.  FEEDS THE RK100 COMPLEXITY ROLL-UP
000120*                (SEE 1000-LOAD-CPLX-TABLE IN RK100).
000130* 14/08/19 ako - .01 FC-LANGUAGE ADDED, ONLY "PYTHON" OR "OTHER"
000140*                POSTED BY THE UPSTREAM SCANNER AT THIS TIME.
000150*
000160    01  RK-Filecplx-Record.
000170        03  FC-Sha                  pic x(40).
000180        03  FC-Filename             pic x(60).
000190        03  FC-Language             pic x(10).
000200        03  FC-Avg-CC               pic 9(3)v99.
000210        03  FC-Max-CC               pic 9(3)v99.
000220        03  FC-Num-Blocks           pic 9(4).
000230        03  FC-MI                   pic 9(3)v99.
000240        03  FC-LOC                  pic 9(6).
000250        03  FC-SLOC                 pic 9(6).
000260        03  FC-Comments             pic 9(6).
000270        03  FC-Halstead             pic 9(5)v99.
000280        03  filler                  pic x(45).
000290*
